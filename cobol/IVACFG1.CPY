000100******************************************************************
000200*              C O P Y   I V A C F G 1                           *
000300*--------------------------------------------------------------- *
000400* TABLA DE CONFIGURACION DE IMPUESTOS (IVA). EFFECTIVE-DATED,    *
000500* PUEDE EXISTIR MAS DE UN CODIGO DE IMPUESTO PERO LA FACTURACION *
000600* DE GAS SOLO UTILIZA EL CODIGO 'IVA'.                           *
000700******************************************************************
000800* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
000900******************************************************************
001000 01  REG-IVACFG1.
001100     03  IVAC-TAX-CODE                PIC X(20).
001200     03  IVAC-TAX-RATE                PIC S9(1)V9(4).
001300     03  IVAC-VIGENCIA-DESDE          PIC 9(8).
001400     03  FILLER                       PIC X(30).
