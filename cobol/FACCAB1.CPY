000100******************************************************************
000200*              C O P Y   F A C C A B 1                           *
000300*--------------------------------------------------------------- *
000400* CABECERA DE FACTURA DE GAS. UN REGISTRO POR CUPS +             *
000500* PERIODO-INICIO. ARCHIVO DE ENTRADA/SALIDA (EL PROGRAMA         *
000600* RELEE LA CABECERA EXISTENTE PARA SOPORTAR REFACTURACION         *
000700* IDEMPOTENTE Y REESCRIBE EL ARCHIVO COMPLETO AL FINALIZAR).      *
000800******************************************************************
000900* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
001000* 2024-05-11 JMPD TCK-GAS-031 SE AGREGA REDEFINES DE PERIODO      *
001100******************************************************************
001200 01  REG-FACCAB1.
001300     03  FCAB-NUMERO-FACTURA          PIC X(60).
001400     03  FCAB-CUPS                    PIC X(50).
001500     03  FCAB-PERIODO-INICIO          PIC 9(8).
001600     03  FCAB-PERIODO-INICIO-R REDEFINES FCAB-PERIODO-INICIO.
001700         04  FCAB-PI-ANIO             PIC 9(4).
001800         04  FCAB-PI-MES              PIC 9(2).
001900         04  FCAB-PI-DIA              PIC 9(2).
002000     03  FCAB-PERIODO-FIN             PIC 9(8).
002100     03  FCAB-BASE                    PIC S9(10)V9(2).
002200     03  FCAB-IMPUESTOS               PIC S9(10)V9(2).
002300     03  FCAB-TOTAL                   PIC S9(10)V9(2).
002400     03  FCAB-FECHA-EMISION           PIC 9(8).
002500     03  FILLER                       PIC X(30).
