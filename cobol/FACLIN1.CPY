000100******************************************************************
000200*              C O P Y   F A C L I N 1                           *
000300*--------------------------------------------------------------- *
000400* LINEA DE DETALLE DE FACTURA DE GAS. SIEMPRE TRES LINEAS POR    *
000500* FACTURA: TERMINO FIJO, TERMINO VARIABLE E IVA, EN ESE ORDEN.    *
000600******************************************************************
000700* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
000800******************************************************************
000900 01  REG-FACLIN1.
001000     03  FLIN-NUMERO-FACTURA          PIC X(60).
001100     03  FLIN-TIPO-LINEA              PIC X(20).
001200         88  FLIN-TERMINO-FIJO                VALUE 'TERMINO_FIJO'.
001300         88  FLIN-TERMINO-VARIABLE            VALUE
001400                                             'TERMINO_VARIABLE'.
001500         88  FLIN-ES-IVA                       VALUE 'IVA'.
001600     03  FLIN-DESCRIPCION             PIC X(200).
001700     03  FLIN-CANTIDAD                PIC S9(11)V9(3).
001800     03  FLIN-PRECIO-UNITARIO         PIC S9(8)V9(6).
001900     03  FLIN-IMPORTE                 PIC S9(10)V9(2).
002000     03  FILLER                       PIC X(20).
