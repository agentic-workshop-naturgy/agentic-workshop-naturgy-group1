000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    FACTGAS1.
000300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.                  DISTRIBUIDORA DE GAS - DPTO SISTEMAS.
000500 DATE-WRITTEN.                  05/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900* FECHA       : 05/02/1994                                       *
001000* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
001100* APLICACION  : FACTURACION GAS NATURAL                          *
001200* PROGRAMA    : FACTGAS1                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRIPCION : CORRIDA MENSUAL DE FACTURACION DE GAS. LEE LOS   *
001500*             : PUNTOS DE SUMINISTRO ACTIVOS, DETERMINA EL       *
001600*             : CONSUMO DE CADA UNO A PARTIR DE LAS LECTURAS DE  *
001700*             : CONTADOR QUE ENMARCAN EL PERIODO, APLICA TARIFA, *
001800*             : FACTOR DE CONVERSION DE ZONA/MES E IVA VIGENTE,  *
001900*             : Y GENERA (O REGENERA DE FORMA IDEMPOTENTE) LA    *
002000*             : CABECERA DE FACTURA CON SUS TRES LINEAS.         *
002100*             : LOS PUNTOS QUE NO SE PUEDEN FACTURAR (LECTURAS,  *
002200*             : TARIFA, FACTOR O IVA FALTANTE, O CONSUMO         *
002300*             : NEGATIVO) SE REGISTRAN COMO ERROR Y NO DETIENEN  *
002400*             : LA CORRIDA.                                      *
002500* ARCHIVOS    : CUPMAE1=E, LECMAE1=E, TARMAE1=E, ZONFAC1=E,      *
002600*             : IVACFG1=E, FACCAB1=E/S, FACLIN1=E/S, FACERR1=E/S *
002700* PARAMETROS  : PERIODO AAAA-MM POR SYSIN                        *
002800* PROGRAMA(S) : DEBD1R00 (BITACORA DE ERRORES DE ARCHIVO)        *
002900* INSTALADO   : DD/MM/AAAA                                       *
003000* BPM/RATIONAL: 341207                                           *
003100* NOMBRE      : FACTURACION MENSUAL DE GAS                       *
003200* DESCRIPCION : PROYECTO DE MIGRACION DE FACTURACION GAS         *
003300******************************************************************
003400*               B I T A C O R A   D E   C A M B I O S            *
003500******************************************************************
003600* 1994-02-05 EEDR TCK-GAS-001 VERSION INICIAL DEL PROGRAMA        *
003700* 1994-03-11 EEDR TCK-GAS-004 SE AGREGA VALIDACION DE CONSUMO     *
003800*                  NEGATIVO Y BITACORA DE ERRORES POR PUNTO       *
003900* 1994-05-02 JMPD TCK-GAS-009 SE AGREGA REFACTURACION IDEMPOTENTE *
004000*                  POR CUPS + PERIODO-INICIO                      *
004100* 1994-07-19 EEDR TCK-GAS-013 SE AGREGA CARGA EN MEMORIA DE       *
004200*                  TARIFAS Y FACTORES DE CONVERSION VIGENTES      *
004300* 1995-01-09 JMPD TCK-GAS-020 SE CORRIGE CALCULO DE ULTIMO DIA    *
004400*                  DEL MES PARA AÑOS BISIESTOS                    *
004500* 1996-06-14 EEDR TCK-GAS-027 SE AGREGA NUMERACION CORRELATIVA    *
004600*                  DE FACTURA GAS-AAAAMM-CUPS-NNN                 *
004700* 1998-11-30 JMPD TCK-GAS-040 REVISION Y2K - SE VALIDA QUE TODAS  *
004800*                  LAS FECHAS DE TRABAJO SE MANEJEN EN AAAAMMDD   *
004900*                  DE 4 DIGITOS DE AÑO, SIN EXCEPCION              *
005000* 1999-01-18 EEDR TCK-GAS-041 PRUEBAS DE CORTE DE SIGLO EN LOS    *
005100*                  MAESTROS DE TARIFA Y FACTOR DE CONVERSION      *
005200* 2001-04-03 JMPD TCK-GAS-052 SE AGREGA CONTEO DE IMPUESTO IVA    *
005300*                  COMO LINEA SEPARADA DE LA BASE IMPONIBLE       *
005400* 2003-09-22 EEDR TCK-GAS-061 SE AJUSTA REDONDEO DE PRECIO        *
005500*                  UNITARIO A SEIS DECIMALES EN LINEAS DE DETALLE *
005600* 2006-02-14 JMPD TCK-GAS-070 SE AGREGA RESUMEN DE CORRIDA CON    *
005700*                  TOTALES DE FACTURAS CREADAS/ACTUALIZADAS       *
005800* 2009-08-05 EEDR TCK-GAS-081 MANTENIMIENTO - SE AMPLIA TABLA DE  *
005900*                  LECTURAS PARA SOPORTAR MAYOR VOLUMEN DE CUPS   *
006000* 2013-03-27 JMPD TCK-GAS-095 SE DOCUMENTA FORMULA DE PRORRATEO   *
006100*                  DE TERMINO FIJO PARA SOPORTE FUTURO            *
006200* 2018-10-02 EEDR TCK-GAS-110 REVISION GENERAL PARA MIGRACION A   *
006300*                  ARCHIVOS SECUENCIALES (SE RETIRA ACCESO VSAM)  *
006400* 2024-02-05 EEDR TCK-GAS-001 SE REESCRIBE COMPLETO SOBRE NUEVO   *
006500*                  MODELO DE FACTURACION DE GAS NATURAL           *
006600* 2024-03-18 JMPD TCK-GAS-014 SE AGREGAN COPYS DE MAESTROS Y      *
006700*                  TABLAS EN MEMORIA PARA BUSQUEDAS DE LECTURA     *
006800* 2024-05-11 JMPD TCK-GAS-031 SE AGREGA REFACTURACION IDEMPOTENTE *
006900*                  Y LIMPIEZA DE BITACORA DE ERRORES POR PERIODO  *
007000* 2024-06-24 EEDR TCK-GAS-036 SE ELIMINAN LOS PERFORM EN LINEA Y  *
007100*                  SE DESGLOSAN EN PARRAFOS SEGUN NORMA DE CASA   *
007200* 2024-07-30 JMPD TCK-GAS-042 SE AGREGA FACERR1-NUEVO: LA          *
007300*                  BITACORA DE ERRORES SE REABRE COMO ARCHIVO     *
007400*                  DE SALIDA INDEPENDIENTE, YA QUE FACERR1 SOLO   *
007500*                  ESTABA ABIERTO DE ENTRADA Y NO PODIA GRABAR     *
007600*                  LOS ERRORES DEL PERIODO (QA - CORTE 07/2024)    *
007700* 2024-08-06 EEDR TCK-GAS-043 SE CORRIGE TAMAÑO DE PREFIJO DE      *
007800*                  NUMERO DE FACTURA Y REDONDEO DE CANTIDAD EN LA  *
007900*                  LINEA DE IVA (QA - CORTE 07/2024)                *
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700******************************************************************
008800*              A R C H I V O S   D E   E N T R A D A             *
008900******************************************************************
009000     SELECT CUPMAE1  ASSIGN   TO CUPMAE1
009100            ORGANIZATION      IS LINE SEQUENTIAL
009200            FILE STATUS       IS FS-CUPMAE1
009300                                 FSE-CUPMAE1.
009400     SELECT LECMAE1  ASSIGN   TO LECMAE1
009500            ORGANIZATION      IS LINE SEQUENTIAL
009600            FILE STATUS       IS FS-LECMAE1
009700                                 FSE-LECMAE1.
009800     SELECT TARMAE1  ASSIGN   TO TARMAE1
009900            ORGANIZATION      IS LINE SEQUENTIAL
010000            FILE STATUS       IS FS-TARMAE1
010100                                 FSE-TARMAE1.
010200     SELECT ZONFAC1  ASSIGN   TO ZONFAC1
010300            ORGANIZATION      IS LINE SEQUENTIAL
010400            FILE STATUS       IS FS-ZONFAC1
010500                                 FSE-ZONFAC1.
010600     SELECT IVACFG1  ASSIGN   TO IVACFG1
010700            ORGANIZATION      IS LINE SEQUENTIAL
010800            FILE STATUS       IS FS-IVACFG1
010900                                 FSE-IVACFG1.
011000******************************************************************
011100*         A R C H I V O S   D E   E N T R A D A / S A L I D A    *
011200******************************************************************
011300     SELECT FACCAB1  ASSIGN   TO FACCAB1
011400            ORGANIZATION      IS LINE SEQUENTIAL
011500            FILE STATUS       IS FS-FACCAB1
011600                                 FSE-FACCAB1.
011700     SELECT FACLIN1  ASSIGN   TO FACLIN1
011800            ORGANIZATION      IS LINE SEQUENTIAL
011900            FILE STATUS       IS FS-FACLIN1
012000                                 FSE-FACLIN1.
012100     SELECT FACERR1  ASSIGN   TO FACERR1
012200            ORGANIZATION      IS LINE SEQUENTIAL
012300            FILE STATUS       IS FS-FACERR1
012400                                 FSE-FACERR1.
012500     SELECT FACCAB1-NUEVO ASSIGN TO FACCABN
012600            ORGANIZATION      IS LINE SEQUENTIAL
012700            FILE STATUS       IS FS-FACCABN.
012800     SELECT FACLIN1-NUEVO ASSIGN TO FACLINN
012900            ORGANIZATION      IS LINE SEQUENTIAL
013000            FILE STATUS       IS FS-FACLINN.
013100     SELECT FACERR1-NUEVO ASSIGN TO FACERRN
013200            ORGANIZATION      IS LINE SEQUENTIAL
013300            FILE STATUS       IS FS-FACERRN.
013400 DATA DIVISION.
013500 FILE SECTION.
013600*1 -->MAESTRO DE PUNTOS DE SUMINISTRO
013700 FD  CUPMAE1.
013800     COPY CUPMAE1.
013900*2 -->MAESTRO DE LECTURAS DE CONTADOR
014000 FD  LECMAE1.
014100     COPY LECMAE1.
014200*3 -->MAESTRO DE TARIFAS DE GAS
014300 FD  TARMAE1.
014400     COPY TARMAE1.
014500*4 -->TABLA DE FACTORES DE CONVERSION POR ZONA/MES
014600 FD  ZONFAC1.
014700     COPY ZONFAC1.
014800*5 -->TABLA DE CONFIGURACION DE IMPUESTO IVA
014900 FD  IVACFG1.
015000     COPY IVACFG1.
015100*6 -->CABECERA DE FACTURA (ANTERIOR A LA CORRIDA)
015200 FD  FACCAB1.
015300     COPY FACCAB1.
015400*7 -->LINEAS DE FACTURA (ANTERIOR A LA CORRIDA)
015500 FD  FACLIN1.
015600     COPY FACLIN1.
015700*8 -->BITACORA DE ERRORES DE OTROS PERIODOS (ANTERIOR A LA
015800*    CORRIDA)
015900 FD  FACERR1.
016000     COPY FACERR1.
016100*9 -->CABECERA DE FACTURA (GENERACION NUEVA DE LA CORRIDA)
016200 FD  FACCAB1-NUEVO.
016300 01  REG-FACCABN                  PIC X(200).
016400*10-->LINEAS DE FACTURA (GENERACION NUEVA DE LA CORRIDA)
016500 FD  FACLIN1-NUEVO.
016600 01  REG-FACLINN                  PIC X(340).
016700*11-->BITACORA DE ERRORES DE FACTURACION DEL PERIODO (GENERACION
016800*    NUEVA DE LA CORRIDA)
016900 FD  FACERR1-NUEVO.
017000 01  REG-FACERRN                  PIC X(577).
017100 WORKING-STORAGE SECTION.
017200******************************************************************
017300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
017400******************************************************************
017500 01  WKS-FS-STATUS.
017600     02  WKS-STATUS.
017700*      MAESTRO DE PUNTOS DE SUMINISTRO
017800         04  FS-CUPMAE1             PIC X(02) VALUE ZEROES.
017900         04  FSE-CUPMAE1.
018000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018300*      MAESTRO DE LECTURAS DE CONTADOR
018400         04  FS-LECMAE1             PIC X(02) VALUE ZEROES.
018500         04  FSE-LECMAE1.
018600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018900*      MAESTRO DE TARIFAS
019000         04  FS-TARMAE1             PIC X(02) VALUE ZEROES.
019100         04  FSE-TARMAE1.
019200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
019300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
019400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
019500*      TABLA DE FACTORES DE CONVERSION
019600         04  FS-ZONFAC1             PIC X(02) VALUE ZEROES.
019700         04  FSE-ZONFAC1.
019800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
019900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
020000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
020100*      TABLA DE IVA
020200         04  FS-IVACFG1             PIC X(02) VALUE ZEROES.
020300         04  FSE-IVACFG1.
020400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
020500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
020600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
020700*      CABECERA DE FACTURA (LECTURA)
020800         04  FS-FACCAB1             PIC X(02) VALUE ZEROES.
020900         04  FSE-FACCAB1.
021000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
021100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
021200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
021300*      LINEAS DE FACTURA (LECTURA)
021400         04  FS-FACLIN1             PIC X(02) VALUE ZEROES.
021500         04  FSE-FACLIN1.
021600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
021700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
021800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
021900*      BITACORA DE ERRORES DE OTROS PERIODOS (LECTURA)
022000         04  FS-FACERR1             PIC X(02) VALUE ZEROES.
022100         04  FSE-FACERR1.
022200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
022300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
022400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
022500*      CABECERA DE FACTURA (ESCRITURA)
022600         04  FS-FACCABN             PIC X(02) VALUE ZEROES.
022700*      LINEAS DE FACTURA (ESCRITURA)
022800         04  FS-FACLINN             PIC X(02) VALUE ZEROES.
022900*      BITACORA DE ERRORES DEL PERIODO (ESCRITURA)
023000         04  FS-FACERRN             PIC X(02) VALUE ZEROES.
023100*      VARIABLES RUTINA DE FSE
023200     02  PROGRAMA                   PIC X(08) VALUE SPACES.
023300     02  ARCHIVO                    PIC X(08) VALUE SPACES.
023400     02  ACCION                     PIC X(10) VALUE SPACES.
023500     02  LLAVE                      PIC X(32) VALUE SPACES.
023600     02  FILLER                     PIC X(10) VALUE SPACES.
023700******************************************************************
023800*              R E C U R S O S   D E   P E R I O D O              *
023900******************************************************************
024000 01  WKS-PERIODO-PARM               PIC X(07) VALUE SPACES.
024100 01  WKS-PERIODO-R REDEFINES WKS-PERIODO-PARM.
024200     02  WKS-PERIODO-ANIO           PIC 9(04).
024300     02  FILLER                     PIC X(01).
024400     02  WKS-PERIODO-MES            PIC 9(02).
024500 01  WKS-PERIODO-INICIO             PIC 9(08) VALUE ZEROES.
024600 01  WKS-PERIODO-INICIO-R REDEFINES WKS-PERIODO-INICIO.
024700     02  WKS-PI-ANIO                 PIC 9(04).
024800     02  WKS-PI-MES                  PIC 9(02).
024900     02  WKS-PI-DIA                  PIC 9(02).
025000 01  WKS-PERIODO-FIN                PIC 9(08) VALUE ZEROES.
025100 01  WKS-PERIODO-FIN-R REDEFINES WKS-PERIODO-FIN.
025200     02  WKS-PFIN-ANIO               PIC 9(04).
025300     02  WKS-PFIN-MES                PIC 9(02).
025400     02  WKS-PFIN-DIA                PIC 9(02).
025500 01  WKS-YYYYMM                     PIC 9(06) VALUE ZEROES.
025600 01  WKS-MES-GUION                  PIC X(07) VALUE SPACES.
025700 01  WKS-DIAS-MES                   PIC 9(02) COMP VALUE ZEROES.
025800 01  WKS-RESTO-4                    PIC 9(02) COMP VALUE ZEROES.
025900 01  WKS-RESTO-100                  PIC 9(02) COMP VALUE ZEROES.
026000 01  WKS-RESTO-400                  PIC 9(03) COMP VALUE ZEROES.
026100 01  WKS-TEMP-DIVIDE                PIC 9(06) COMP VALUE ZEROES.
026200 01  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
026300 01  TABLA-DIAS-MES.
026400     02  FILLER      PIC X(24) VALUE '312831303130313130313031'.
026500 01  F REDEFINES TABLA-DIAS-MES.
026600     02  DIA-FIN-MES     PIC 99 OCCURS 12 TIMES.
026700******************************************************************
026800*        T A B L A   P U N T O S   D E   S U M I N I S T R O     *
026900******************************************************************
027000 01  WKS-SUP-TOTAL                  PIC 9(05) COMP VALUE ZEROES.
027100 01  WKS-SUP-IDX                    PIC 9(05) COMP VALUE ZEROES.
027200 01  WKS-SUP-TABLA.
027300     02  WKS-SUP-FILA OCCURS 2000 TIMES
027400                       INDEXED BY WKS-SUP-INDICE.
027500         03  WKS-SUP-CUPS           PIC X(50).
027600         03  WKS-SUP-ZONA           PIC X(50).
027700         03  WKS-SUP-TARIFA         PIC X(20).
027800     03  FILLER                 PIC X(10).
027900******************************************************************
028000*               T A B L A   D E   L E C T U R A S                *
028100******************************************************************
028200 01  WKS-LEC-TOTAL                  PIC 9(05) COMP VALUE ZEROES.
028300 01  WKS-LEC-IDX                    PIC 9(05) COMP VALUE ZEROES.
028400 01  WKS-LEC-TABLA.
028500     02  WKS-LEC-FILA OCCURS 20000 TIMES
028600                       INDEXED BY WKS-LEC-INDICE.
028700         03  WKS-LEC-CUPS           PIC X(50).
028800         03  WKS-LEC-FECHA          PIC 9(08).
028900         03  WKS-LEC-M3             PIC S9(9)V9(3).
029000     03  FILLER                 PIC X(10).
029100******************************************************************
029200*                 T A B L A   D E   T A R I F A S                *
029300******************************************************************
029400 01  WKS-TAR-TOTAL                  PIC 9(04) COMP VALUE ZEROES.
029500 01  WKS-TAR-IDX                    PIC 9(04) COMP VALUE ZEROES.
029600 01  WKS-TAR-TABLA.
029700     02  WKS-TAR-FILA OCCURS 500 TIMES
029800                       INDEXED BY WKS-TAR-INDICE.
029900         03  WKS-TAR-TARIFA         PIC X(20).
030000         03  WKS-TAR-FIJO           PIC S9(6)V9(4).
030100         03  WKS-TAR-VARIABLE       PIC S9(4)V9(6).
030200         03  WKS-TAR-VIGENCIA       PIC 9(08).
030300     03  FILLER                 PIC X(10).
030400******************************************************************
030500*       T A B L A   D E   F A C T O R E S   C O N V E R S I O N  *
030600******************************************************************
030700 01  WKS-ZON-TOTAL                  PIC 9(04) COMP VALUE ZEROES.
030800 01  WKS-ZON-IDX                    PIC 9(04) COMP VALUE ZEROES.
030900 01  WKS-ZON-TABLA.
031000     02  WKS-ZON-FILA OCCURS 500 TIMES
031100                       INDEXED BY WKS-ZON-INDICE.
031200         03  WKS-ZON-ZONA           PIC X(50).
031300         03  WKS-ZON-MES            PIC X(07).
031400         03  WKS-ZON-COEF           PIC S9(4)V9(6).
031500         03  WKS-ZON-PCS            PIC S9(4)V9(6).
031600     03  FILLER                 PIC X(10).
031700******************************************************************
031800*                  T A B L A   D E   I V A                       *
031900******************************************************************
032000 01  WKS-IVA-TOTAL                  PIC 9(03) COMP VALUE ZEROES.
032100 01  WKS-IVA-IDX                    PIC 9(03) COMP VALUE ZEROES.
032200 01  WKS-IVA-TABLA.
032300     02  WKS-IVA-FILA OCCURS 100 TIMES
032400                       INDEXED BY WKS-IVA-INDICE.
032500         03  WKS-IVA-CODIGO         PIC X(20).
032600         03  WKS-IVA-TASA           PIC S9(1)V9(4).
032700         03  WKS-IVA-VIGENCIA       PIC 9(08).
032800     03  FILLER                 PIC X(10).
032900******************************************************************
033000*             T A B L A   D E   F A C T U R A S                  *
033100******************************************************************
033200 01  WKS-FAC-TOTAL                  PIC 9(05) COMP VALUE ZEROES.
033300 01  WKS-FAC-IDX                    PIC 9(05) COMP VALUE ZEROES.
033400 01  WKS-FAC-TABLA.
033500     02  WKS-FAC-FILA OCCURS 3000 TIMES
033600                       INDEXED BY WKS-FAC-INDICE.
033700         03  WKS-FAC-NUMERO         PIC X(60).
033800         03  WKS-FAC-CUPS           PIC X(50).
033900         03  WKS-FAC-PERIODO-INI    PIC 9(08).
034000         03  WKS-FAC-PERIODO-FIN    PIC 9(08).
034100         03  WKS-FAC-BASE           PIC S9(10)V9(2).
034200         03  WKS-FAC-IMPUESTOS      PIC S9(10)V9(2).
034300         03  WKS-FAC-TOTAL-FAC      PIC S9(10)V9(2).
034400         03  WKS-FAC-EMISION        PIC 9(08).
034500     03  FILLER                 PIC X(10).
034600******************************************************************
034700*           T A B L A   D E   L I N E A S   D E   F A C T U R A  *
034800******************************************************************
034900 01  WKS-LIN-TOTAL                  PIC 9(05) COMP VALUE ZEROES.
035000 01  WKS-LIN-IDX                    PIC 9(05) COMP VALUE ZEROES.
035100 01  WKS-LIN-IDX-BASE               PIC 9(05) COMP VALUE ZEROES.
035200 01  WKS-LIN-ENCONTRADO             PIC 9(01) COMP VALUE ZEROES.
035300     88  LIN-ENCONTRADA                     VALUE 1.
035400 01  WKS-LIN-TABLA.
035500     02  WKS-LIN-FILA OCCURS 9000 TIMES
035600                       INDEXED BY WKS-LIN-INDICE.
035700         03  WKS-LIN-NUMERO         PIC X(60).
035800         03  WKS-LIN-TIPO           PIC X(20).
035900         03  WKS-LIN-DESCRIPCION    PIC X(200).
036000         03  WKS-LIN-CANTIDAD       PIC S9(11)V9(3).
036100         03  WKS-LIN-PRECIO         PIC S9(8)V9(6).
036200         03  WKS-LIN-IMPORTE        PIC S9(10)V9(2).
036300     03  FILLER                 PIC X(10).
036400******************************************************************
036500*           T A B L A   D E   E R R O R E S   D E   C O R R I D A *
036600******************************************************************
036700 01  WKS-ERR-TOTAL                  PIC 9(05) COMP VALUE ZEROES.
036800 01  WKS-ERR-IDX                    PIC 9(05) COMP VALUE ZEROES.
036900 01  WKS-ERR-DEL-PERIODO            PIC 9(05) COMP VALUE ZEROES.
037000 01  WKS-ERR-TABLA.
037100     02  WKS-ERR-FILA OCCURS 5000 TIMES
037200                       INDEXED BY WKS-ERR-INDICE.
037300         03  WKS-ERR-CUPS           PIC X(50).
037400         03  WKS-ERR-PERIOD         PIC X(07).
037500         03  WKS-ERR-MENSAJE        PIC X(500).
037600     03  FILLER                 PIC X(10).
037700******************************************************************
037800*          R E C U R S O S   D E L   C A L C U L O   D E          *
037900*                  U N   P U N T O   D E   S U M I N I S T R O    *
038000******************************************************************
038100 01  WKS-PUNTO-ACTUAL.
038200     02  WKS-PA-CUPS                PIC X(50).
038300     02  WKS-PA-ZONA                PIC X(50).
038400     02  WKS-PA-TARIFA              PIC X(20).
038500     02  FILLER                 PIC X(10) VALUE SPACES.
038600 01  WKS-ERROR-SW                   PIC 9(01) COMP VALUE ZEROES.
038700     88  NO-HAY-ERROR                       VALUE 0.
038800     88  HAY-ERROR                          VALUE 1.
038900 01  WKS-MENSAJE-ERROR              PIC X(500) VALUE SPACES.
039000 01  WKS-IDX-LECTURA-INI            PIC 9(05) COMP VALUE ZEROES.
039100 01  WKS-IDX-LECTURA-FIN            PIC 9(05) COMP VALUE ZEROES.
039200 01  WKS-TIENE-LECTURA-INI          PIC 9(01) COMP VALUE ZEROES.
039300     88  HAY-LECTURA-INI                    VALUE 1.
039400 01  WKS-TIENE-LECTURA-FIN          PIC 9(01) COMP VALUE ZEROES.
039500     88  HAY-LECTURA-FIN                    VALUE 1.
039600 01  WKS-MAX-FECHA-INI              PIC 9(08) COMP VALUE ZEROES.
039700 01  WKS-MAX-FECHA-FIN              PIC 9(08) COMP VALUE ZEROES.
039800 01  WKS-LECTURA-M3-INI             PIC S9(9)V9(3) VALUE ZEROES.
039900 01  WKS-LECTURA-M3-FIN             PIC S9(9)V9(3) VALUE ZEROES.
040000 01  WKS-M3-EDIT-INI                PIC -(9)9.999.
040100 01  WKS-M3-EDIT-FIN                PIC -(9)9.999.
040200 01  WKS-M3-CONSUMIDOS              PIC S9(9)V9(3) VALUE ZEROES.
040300 01  WKS-TIENE-TARIFA               PIC 9(01) COMP VALUE ZEROES.
040400     88  HAY-TARIFA                         VALUE 1.
040500 01  WKS-TARIFA-FIJO                PIC S9(6)V9(4) VALUE ZEROES.
040600 01  WKS-TARIFA-VARIABLE            PIC S9(4)V9(6) VALUE ZEROES.
040700 01  WKS-MEJOR-VIGENCIA             PIC 9(08) COMP VALUE ZEROES.
040800 01  WKS-TIENE-FACTOR               PIC 9(01) COMP VALUE ZEROES.
040900     88  HAY-FACTOR                         VALUE 1.
041000 01  WKS-COEF-CONV                  PIC S9(4)V9(6) VALUE ZEROES.
041100 01  WKS-PCS-KWH-M3                 PIC S9(4)V9(6) VALUE ZEROES.
041200 01  WKS-TIENE-IVA                  PIC 9(01) COMP VALUE ZEROES.
041300     88  HAY-IVA                            VALUE 1.
041400 01  WKS-TASA-IVA                   PIC S9(1)V9(4) VALUE ZEROES.
041500 01  WKS-KWH                        PIC S9(11)V9(3) VALUE ZEROES.
041600 01  WKS-DIAS-PERIODO               PIC 9(02) COMP VALUE ZEROES.
041700 01  WKS-COSTE-FIJO                 PIC S9(8)V9(2) VALUE ZEROES.
041800 01  WKS-COSTE-VARIABLE             PIC S9(8)V9(2) VALUE ZEROES.
041900 01  WKS-ALQUILER-EUR               PIC S9(8)V9(2) VALUE ZEROES.
042000 01  WKS-BASE                       PIC S9(10)V9(2) VALUE ZEROES.
042100 01  WKS-IMPUESTOS                  PIC S9(10)V9(2) VALUE ZEROES.
042200 01  WKS-TOTAL-FACTURA              PIC S9(10)V9(2) VALUE ZEROES.
042300 01  WKS-NUMERO-FACTURA              PIC X(60) VALUE SPACES.
042400 01  WKS-PREFIJO-FACTURA             PIC X(11) VALUE SPACES.
042500 01  WKS-SECUENCIA-FACTURA           PIC 9(03) COMP VALUE ZEROES.
042600 01  WKS-SECUENCIA-EDIT              PIC 9(03) VALUE ZEROES.
042700 01  WKS-ES-ACTUALIZACION            PIC 9(01) COMP VALUE ZEROES.
042800     88  ES-ACTUALIZACION                   VALUE 1.
042900 01  WKS-IDX-FACTURA-EXISTENTE       PIC 9(05) COMP VALUE ZEROES.
043000******************************************************************
043100*                 C O N T A D O R E S   D E   C O R R I D A       *
043200******************************************************************
043300 01  WKS-FACTURAS-CREADAS            PIC 9(07) COMP VALUE ZEROES.
043400 01  WKS-FACTURAS-ACTUALIZADAS       PIC 9(07) COMP VALUE ZEROES.
043500 01  WKS-CONTADOR-ERRORES            PIC 9(07) COMP VALUE ZEROES.
043600 01  WKS-MASCARA                     PIC ZZZ,ZZ9 VALUE ZEROES.
043700 PROCEDURE DIVISION.
043800******************************************************************
043900*               S E C C I O N    P R I N C I P A L               *
044000******************************************************************
044100 000-PRINCIPAL SECTION.
044200     PERFORM 100-INICIO
044300     PERFORM 200-CARGA-REFERENCIAS
044400     PERFORM 300-PROCESA-SUMINISTROS
044500     PERFORM 400-GRABA-SALIDA
044600     PERFORM 500-RESUMEN-FINAL
044700     PERFORM 900-CIERRE
044800     STOP RUN.
044900 000-PRINCIPAL-E. EXIT.
045000******************************************************************
045100*                     A P E R T U R A   E   I N I C I O            *
045200******************************************************************
045300 100-INICIO SECTION.
045400     ACCEPT WKS-PERIODO-PARM FROM SYSIN
045500     ACCEPT WKS-FECHA-HOY    FROM DATE YYYYMMDD
045600     MOVE   'FACTGAS1'       TO   PROGRAMA
045700     PERFORM 110-CALCULA-PERIODO
045800     OPEN INPUT  CUPMAE1 LECMAE1 TARMAE1 ZONFAC1 IVACFG1
045900                 FACCAB1 FACLIN1 FACERR1
046000          OUTPUT FACCAB1-NUEVO FACLIN1-NUEVO FACERR1-NUEVO
046100     IF FS-CUPMAE1 NOT = 0 AND NOT = 97
046200        MOVE 'OPEN'      TO  ACCION
046300        MOVE SPACES      TO  LLAVE
046400        MOVE 'CUPMAE1'   TO  ARCHIVO
046500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046600                               FS-CUPMAE1, FSE-CUPMAE1
046700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CUPMAE1 <<<'
046800                UPON CONSOLE
046900        MOVE  91 TO RETURN-CODE
047000        STOP RUN
047100     END-IF
047200     IF FS-LECMAE1 NOT = 0 AND NOT = 97
047300        MOVE 'OPEN'      TO  ACCION
047400        MOVE SPACES      TO  LLAVE
047500        MOVE 'LECMAE1'   TO  ARCHIVO
047600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047700                               FS-LECMAE1, FSE-LECMAE1
047800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO LECMAE1 <<<'
047900                UPON CONSOLE
048000        MOVE  91 TO RETURN-CODE
048100        STOP RUN
048200     END-IF
048300     IF FS-TARMAE1 NOT = 0 AND NOT = 97
048400        MOVE 'OPEN'      TO  ACCION
048500        MOVE SPACES      TO  LLAVE
048600        MOVE 'TARMAE1'   TO  ARCHIVO
048700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048800                               FS-TARMAE1, FSE-TARMAE1
048900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TARMAE1 <<<'
049000                UPON CONSOLE
049100        MOVE  91 TO RETURN-CODE
049200        STOP RUN
049300     END-IF
049400     IF FS-ZONFAC1 NOT = 0 AND NOT = 97
049500        MOVE 'OPEN'      TO  ACCION
049600        MOVE SPACES      TO  LLAVE
049700        MOVE 'ZONFAC1'   TO  ARCHIVO
049800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049900                               FS-ZONFAC1, FSE-ZONFAC1
050000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ZONFAC1 <<<'
050100                UPON CONSOLE
050200        MOVE  91 TO RETURN-CODE
050300        STOP RUN
050400     END-IF
050500     IF FS-IVACFG1 NOT = 0 AND NOT = 97
050600        MOVE 'OPEN'      TO  ACCION
050700        MOVE SPACES      TO  LLAVE
050800        MOVE 'IVACFG1'   TO  ARCHIVO
050900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
051000                               FS-IVACFG1, FSE-IVACFG1
051100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO IVACFG1 <<<'
051200                UPON CONSOLE
051300        MOVE  91 TO RETURN-CODE
051400        STOP RUN
051500     END-IF
051600     IF FS-FACCAB1 NOT = 0 AND NOT = 35 AND NOT = 97
051700        MOVE 'OPEN'      TO  ACCION
051800        MOVE SPACES      TO  LLAVE
051900        MOVE 'FACCAB1'   TO  ARCHIVO
052000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052100                               FS-FACCAB1, FSE-FACCAB1
052200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FACCAB1 <<<'
052300                UPON CONSOLE
052400        MOVE  91 TO RETURN-CODE
052500        STOP RUN
052600     END-IF
052700     IF FS-FACLIN1 NOT = 0 AND NOT = 35 AND NOT = 97
052800        MOVE 'OPEN'      TO  ACCION
052900        MOVE SPACES      TO  LLAVE
053000        MOVE 'FACLIN1'   TO  ARCHIVO
053100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053200                               FS-FACLIN1, FSE-FACLIN1
053300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FACLIN1 <<<'
053400                UPON CONSOLE
053500        MOVE  91 TO RETURN-CODE
053600        STOP RUN
053700     END-IF
053800     IF FS-FACERR1 NOT = 0 AND NOT = 35 AND NOT = 97
053900        MOVE 'OPEN'      TO  ACCION
054000        MOVE SPACES      TO  LLAVE
054100        MOVE 'FACERR1'   TO  ARCHIVO
054200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054300                               FS-FACERR1, FSE-FACERR1
054400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FACERR1 <<<'
054500                UPON CONSOLE
054600        MOVE  91 TO RETURN-CODE
054700        STOP RUN
054800     END-IF
054900     IF FS-FACERRN NOT = 0
055000        MOVE 'OPEN'      TO  ACCION
055100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FACERRN <<<'
055200                UPON CONSOLE
055300        MOVE  91 TO RETURN-CODE
055400        STOP RUN
055500     END-IF.
055600 100-INICIO-E. EXIT.
055700******************************************************************
055800*         C A L C U L O   D E L   P E R I O D O   D E            *
055900*                 F A C T U R A C I O N                          *
056000******************************************************************
056100 110-CALCULA-PERIODO SECTION.
056200     MOVE WKS-PERIODO-ANIO TO WKS-PFIN-ANIO
056300     MOVE WKS-PERIODO-MES  TO WKS-PFIN-MES
056400     MOVE DIA-FIN-MES (WKS-PERIODO-MES) TO WKS-DIAS-MES
056500     IF WKS-PERIODO-MES = 02
056600        DIVIDE WKS-PERIODO-ANIO BY 4   GIVING WKS-TEMP-DIVIDE
056700               REMAINDER WKS-RESTO-4
056800        DIVIDE WKS-PERIODO-ANIO BY 100 GIVING WKS-TEMP-DIVIDE
056900               REMAINDER WKS-RESTO-100
057000        DIVIDE WKS-PERIODO-ANIO BY 400 GIVING WKS-TEMP-DIVIDE
057100               REMAINDER WKS-RESTO-400
057200        IF (WKS-RESTO-4 = 0 AND WKS-RESTO-100 NOT = 0)
057300                              OR WKS-RESTO-400 = 0
057400           MOVE 29 TO WKS-DIAS-MES
057500        END-IF
057600     END-IF
057700     MOVE WKS-DIAS-MES     TO WKS-PFIN-DIA
057800     MOVE 01               TO WKS-PI-DIA
057900     MOVE WKS-PERIODO-ANIO TO WKS-PI-ANIO
058000     MOVE WKS-PERIODO-MES  TO WKS-PI-MES
058100     MOVE WKS-PERIODO-ANIO TO WKS-YYYYMM (1:4)
058200     MOVE WKS-PERIODO-MES  TO WKS-YYYYMM (5:2)
058300     MOVE WKS-PERIODO-PARM TO WKS-MES-GUION
058400     MOVE WKS-DIAS-MES     TO WKS-DIAS-PERIODO.
058500 110-CALCULA-PERIODO-E. EXIT.
058600******************************************************************
058700*           C A R G A   D E   A R C H I V O S   D E   R E F E R  *
058800*                    E N C I A   E N   M E M O R I A              *
058900******************************************************************
059000 200-CARGA-REFERENCIAS SECTION.
059100     PERFORM 210-CARGA-SUMINISTROS
059200     PERFORM 220-CARGA-LECTURAS
059300     PERFORM 230-CARGA-TARIFAS
059400     PERFORM 240-CARGA-FACTORES
059500     PERFORM 250-CARGA-IVA
059600     PERFORM 260-CARGA-FACTURAS-PREVIAS
059700     PERFORM 270-CARGA-ERRORES-PREVIOS.
059800 200-CARGA-REFERENCIAS-E. EXIT.
059900
060000 210-CARGA-SUMINISTROS SECTION.
060100     PERFORM 211-LEE-UN-SUMINISTRO
060200     PERFORM 211-LEE-UN-SUMINISTRO UNTIL FS-CUPMAE1 = 10.
060300 210-CARGA-SUMINISTROS-E. EXIT.
060400
060500 211-LEE-UN-SUMINISTRO SECTION.
060600     READ CUPMAE1
060700          AT END MOVE 10 TO FS-CUPMAE1
060800     END-READ
060900     IF FS-CUPMAE1 NOT = 10
061000        IF CUPM-ACTIVO
061100           ADD 1 TO WKS-SUP-TOTAL
061200           SET WKS-SUP-INDICE TO WKS-SUP-TOTAL
061300           MOVE CUPM-CUPS   TO WKS-SUP-CUPS   (WKS-SUP-INDICE)
061400           MOVE CUPM-ZONA   TO WKS-SUP-ZONA   (WKS-SUP-INDICE)
061500           MOVE CUPM-TARIFA TO WKS-SUP-TARIFA (WKS-SUP-INDICE)
061600        END-IF
061700     END-IF.
061800 211-LEE-UN-SUMINISTRO-E. EXIT.
061900
062000 220-CARGA-LECTURAS SECTION.
062100     PERFORM 221-LEE-UNA-LECTURA
062200     PERFORM 221-LEE-UNA-LECTURA UNTIL FS-LECMAE1 = 10.
062300 220-CARGA-LECTURAS-E. EXIT.
062400
062500 221-LEE-UNA-LECTURA SECTION.
062600     READ LECMAE1
062700          AT END MOVE 10 TO FS-LECMAE1
062800     END-READ
062900     IF FS-LECMAE1 NOT = 10
063000        ADD 1 TO WKS-LEC-TOTAL
063100        SET WKS-LEC-INDICE TO WKS-LEC-TOTAL
063200        MOVE LECM-CUPS       TO WKS-LEC-CUPS  (WKS-LEC-INDICE)
063300        MOVE LECM-FECHA      TO WKS-LEC-FECHA (WKS-LEC-INDICE)
063400        MOVE LECM-LECTURA-M3 TO WKS-LEC-M3    (WKS-LEC-INDICE)
063500     END-IF.
063600 221-LEE-UNA-LECTURA-E. EXIT.
063700
063800 230-CARGA-TARIFAS SECTION.
063900     PERFORM 231-LEE-UNA-TARIFA
064000     PERFORM 231-LEE-UNA-TARIFA UNTIL FS-TARMAE1 = 10.
064100 230-CARGA-TARIFAS-E. EXIT.
064200
064300 231-LEE-UNA-TARIFA SECTION.
064400     READ TARMAE1
064500          AT END MOVE 10 TO FS-TARMAE1
064600     END-READ
064700     IF FS-TARMAE1 NOT = 10
064800        ADD 1 TO WKS-TAR-TOTAL
064900        SET WKS-TAR-INDICE TO WKS-TAR-TOTAL
065000        MOVE TARM-TARIFA           TO WKS-TAR-TARIFA   (WKS-TAR-INDICE)
065100        MOVE TARM-FIJO-MES-EUR     TO WKS-TAR-FIJO     (WKS-TAR-INDICE)
065200        MOVE TARM-VARIABLE-EUR-KWH TO WKS-TAR-VARIABLE (WKS-TAR-INDICE)
065300        MOVE TARM-VIGENCIA-DESDE   TO WKS-TAR-VIGENCIA (WKS-TAR-INDICE)
065400     END-IF.
065500 231-LEE-UNA-TARIFA-E. EXIT.
065600
065700 240-CARGA-FACTORES SECTION.
065800     PERFORM 241-LEE-UN-FACTOR
065900     PERFORM 241-LEE-UN-FACTOR UNTIL FS-ZONFAC1 = 10.
066000 240-CARGA-FACTORES-E. EXIT.
066100
066200 241-LEE-UN-FACTOR SECTION.
066300     READ ZONFAC1
066400          AT END MOVE 10 TO FS-ZONFAC1
066500     END-READ
066600     IF FS-ZONFAC1 NOT = 10
066700        ADD 1 TO WKS-ZON-TOTAL
066800        SET WKS-ZON-INDICE TO WKS-ZON-TOTAL
066900        MOVE ZONF-ZONA       TO WKS-ZON-ZONA (WKS-ZON-INDICE)
067000        MOVE ZONF-MES        TO WKS-ZON-MES  (WKS-ZON-INDICE)
067100        MOVE ZONF-COEF-CONV  TO WKS-ZON-COEF (WKS-ZON-INDICE)
067200        MOVE ZONF-PCS-KWH-M3 TO WKS-ZON-PCS  (WKS-ZON-INDICE)
067300     END-IF.
067400 241-LEE-UN-FACTOR-E. EXIT.
067500
067600 250-CARGA-IVA SECTION.
067700     PERFORM 251-LEE-UN-IVA
067800     PERFORM 251-LEE-UN-IVA UNTIL FS-IVACFG1 = 10.
067900 250-CARGA-IVA-E. EXIT.
068000
068100 251-LEE-UN-IVA SECTION.
068200     READ IVACFG1
068300          AT END MOVE 10 TO FS-IVACFG1
068400     END-READ
068500     IF FS-IVACFG1 NOT = 10
068600        ADD 1 TO WKS-IVA-TOTAL
068700        SET WKS-IVA-INDICE TO WKS-IVA-TOTAL
068800        MOVE IVAC-TAX-CODE       TO WKS-IVA-CODIGO   (WKS-IVA-INDICE)
068900        MOVE IVAC-TAX-RATE       TO WKS-IVA-TASA     (WKS-IVA-INDICE)
069000        MOVE IVAC-VIGENCIA-DESDE TO WKS-IVA-VIGENCIA (WKS-IVA-INDICE)
069100     END-IF.
069200 251-LEE-UN-IVA-E. EXIT.
069300
069400 260-CARGA-FACTURAS-PREVIAS SECTION.
069500     PERFORM 261-CARGA-CABECERAS
069600     PERFORM 263-CARGA-LINEAS.
069700 260-CARGA-FACTURAS-PREVIAS-E. EXIT.
069800
069900 261-CARGA-CABECERAS SECTION.
070000     PERFORM 262-LEE-UNA-CABECERA
070100     PERFORM 262-LEE-UNA-CABECERA UNTIL FS-FACCAB1 = 10.
070200 261-CARGA-CABECERAS-E. EXIT.
070300
070400 262-LEE-UNA-CABECERA SECTION.
070500     READ FACCAB1
070600          AT END MOVE 10 TO FS-FACCAB1
070700     END-READ
070800     IF FS-FACCAB1 NOT = 10
070900        ADD 1 TO WKS-FAC-TOTAL
071000        SET WKS-FAC-INDICE TO WKS-FAC-TOTAL
071100        MOVE FCAB-NUMERO-FACTURA TO WKS-FAC-NUMERO     (WKS-FAC-INDICE)
071200        MOVE FCAB-CUPS           TO WKS-FAC-CUPS       (WKS-FAC-INDICE)
071300        MOVE FCAB-PERIODO-INICIO TO
071400                                  WKS-FAC-PERIODO-INI (WKS-FAC-INDICE)
071500        MOVE FCAB-PERIODO-FIN    TO
071600                                  WKS-FAC-PERIODO-FIN (WKS-FAC-INDICE)
071700        MOVE FCAB-BASE           TO WKS-FAC-BASE       (WKS-FAC-INDICE)
071800        MOVE FCAB-IMPUESTOS      TO
071900                                  WKS-FAC-IMPUESTOS   (WKS-FAC-INDICE)
072000        MOVE FCAB-TOTAL          TO
072100                                  WKS-FAC-TOTAL-FAC   (WKS-FAC-INDICE)
072200        MOVE FCAB-FECHA-EMISION  TO
072300                                  WKS-FAC-EMISION     (WKS-FAC-INDICE)
072400     END-IF.
072500 262-LEE-UNA-CABECERA-E. EXIT.
072600
072700 263-CARGA-LINEAS SECTION.
072800     PERFORM 264-LEE-UNA-LINEA
072900     PERFORM 264-LEE-UNA-LINEA UNTIL FS-FACLIN1 = 10.
073000 263-CARGA-LINEAS-E. EXIT.
073100
073200 264-LEE-UNA-LINEA SECTION.
073300     READ FACLIN1
073400          AT END MOVE 10 TO FS-FACLIN1
073500     END-READ
073600     IF FS-FACLIN1 NOT = 10
073700        ADD 1 TO WKS-LIN-TOTAL
073800        SET WKS-LIN-INDICE TO WKS-LIN-TOTAL
073900        MOVE FLIN-NUMERO-FACTURA TO WKS-LIN-NUMERO     (WKS-LIN-INDICE)
074000        MOVE FLIN-TIPO-LINEA     TO WKS-LIN-TIPO       (WKS-LIN-INDICE)
074100        MOVE FLIN-DESCRIPCION    TO
074200                                  WKS-LIN-DESCRIPCION (WKS-LIN-INDICE)
074300        MOVE FLIN-CANTIDAD       TO
074400                                  WKS-LIN-CANTIDAD    (WKS-LIN-INDICE)
074500        MOVE FLIN-PRECIO-UNITARIO TO
074600                                  WKS-LIN-PRECIO      (WKS-LIN-INDICE)
074700        MOVE FLIN-IMPORTE        TO
074800                                  WKS-LIN-IMPORTE     (WKS-LIN-INDICE)
074900     END-IF.
075000 264-LEE-UNA-LINEA-E. EXIT.
075100
075200 270-CARGA-ERRORES-PREVIOS SECTION.
075300*--> SE CONSERVAN LOS ERRORES DE OTROS PERIODOS; LOS DEL PERIODO
075400*    QUE SE ESTA CORRIENDO SE DESCARTAN (CORRIDA IDEMPOTENTE).
075500     PERFORM 271-LEE-UN-ERROR-PREVIO
075600     PERFORM 271-LEE-UN-ERROR-PREVIO UNTIL FS-FACERR1 = 10.
075700 270-CARGA-ERRORES-PREVIOS-E. EXIT.
075800
075900 271-LEE-UN-ERROR-PREVIO SECTION.
076000     READ FACERR1
076100          AT END MOVE 10 TO FS-FACERR1
076200     END-READ
076300     IF FS-FACERR1 NOT = 10
076400        IF FERR-PERIOD NOT = WKS-MES-GUION
076500           ADD 1 TO WKS-ERR-TOTAL
076600           SET WKS-ERR-INDICE TO WKS-ERR-TOTAL
076700           MOVE FERR-CUPS          TO WKS-ERR-CUPS    (WKS-ERR-INDICE)
076800           MOVE FERR-PERIOD        TO WKS-ERR-PERIOD  (WKS-ERR-INDICE)
076900           MOVE FERR-ERROR-MESSAGE TO
077000                                    WKS-ERR-MENSAJE (WKS-ERR-INDICE)
077100        ELSE
077200           ADD 1 TO WKS-ERR-DEL-PERIODO
077300        END-IF
077400     END-IF.
077500 271-LEE-UN-ERROR-PREVIO-E. EXIT.
077600******************************************************************
077700*          P R O C E S O   D E   P U N T O S   D E                *
077800*                  S U M I N I S T R O   A C T I V O S             *
077900******************************************************************
078000 300-PROCESA-SUMINISTROS SECTION.
078100     PERFORM 310-FACTURA-UN-PUNTO
078200             VARYING WKS-SUP-IDX FROM 1 BY 1
078300             UNTIL WKS-SUP-IDX > WKS-SUP-TOTAL.
078400 300-PROCESA-SUMINISTROS-E. EXIT.
078500
078600 310-FACTURA-UN-PUNTO SECTION.
078700     SET WKS-SUP-INDICE     TO WKS-SUP-IDX
078800     MOVE WKS-SUP-CUPS   (WKS-SUP-INDICE) TO WKS-PA-CUPS
078900     MOVE WKS-SUP-ZONA   (WKS-SUP-INDICE) TO WKS-PA-ZONA
079000     MOVE WKS-SUP-TARIFA (WKS-SUP-INDICE) TO WKS-PA-TARIFA
079100     MOVE 0      TO WKS-ERROR-SW
079200     MOVE SPACES TO WKS-MENSAJE-ERROR
079300     PERFORM 320-BUSCA-LECTURAS
079400     IF NO-HAY-ERROR
079500        PERFORM 330-BUSCA-TARIFA
079600     END-IF
079700     IF NO-HAY-ERROR
079800        PERFORM 340-BUSCA-FACTOR
079900     END-IF
080000     IF NO-HAY-ERROR
080100        PERFORM 350-BUSCA-IVA
080200     END-IF
080300     IF NO-HAY-ERROR
080400        PERFORM 360-CALCULA-IMPORTES
080500     END-IF
080600     IF NO-HAY-ERROR
080700        PERFORM 370-ACTUALIZA-FACTURA
080800     ELSE
080900        PERFORM 380-REGISTRA-ERROR
081000     END-IF.
081100 310-FACTURA-UN-PUNTO-E. EXIT.
081200******************************************************************
081300*     R E G L A   1 :   L E C T U R A S   F R O N T E R A         *
081400******************************************************************
081500 320-BUSCA-LECTURAS SECTION.
081600     MOVE 0 TO WKS-TIENE-LECTURA-INI WKS-TIENE-LECTURA-FIN
081700     MOVE 0 TO WKS-MAX-FECHA-INI WKS-MAX-FECHA-FIN
081800     PERFORM 321-REVISA-UNA-LECTURA
081900             VARYING WKS-LEC-IDX FROM 1 BY 1
082000             UNTIL WKS-LEC-IDX > WKS-LEC-TOTAL
082100     IF NOT HAY-LECTURA-INI
082200        SET HAY-ERROR TO TRUE
082300        STRING 'Missing lectura_inicio for CUPS ' DELIMITED BY SIZE
082400               WKS-PA-CUPS   DELIMITED BY SIZE
082500               ' period '    DELIMITED BY SIZE
082600               WKS-MES-GUION DELIMITED BY SIZE
082700               INTO WKS-MENSAJE-ERROR
082800        END-STRING
082900     END-IF
083000     IF NOT HAY-ERROR AND NOT HAY-LECTURA-FIN
083100        SET HAY-ERROR TO TRUE
083200        STRING 'Missing lectura_fin for CUPS ' DELIMITED BY SIZE
083300               WKS-PA-CUPS   DELIMITED BY SIZE
083400               ' period '    DELIMITED BY SIZE
083500               WKS-MES-GUION DELIMITED BY SIZE
083600               INTO WKS-MENSAJE-ERROR
083700        END-STRING
083800     END-IF
083900     IF NOT HAY-ERROR
084000        COMPUTE WKS-M3-CONSUMIDOS =
084100                WKS-LECTURA-M3-FIN - WKS-LECTURA-M3-INI
084200        IF WKS-M3-CONSUMIDOS < 0
084300           SET HAY-ERROR TO TRUE
084400           MOVE WKS-LECTURA-M3-FIN TO WKS-M3-EDIT-FIN
084500           MOVE WKS-LECTURA-M3-INI TO WKS-M3-EDIT-INI
084600           STRING 'Negative consumption for CUPS ' DELIMITED BY SIZE
084700                  WKS-PA-CUPS         DELIMITED BY SIZE
084800                  ': lectura_fin='    DELIMITED BY SIZE
084900                  WKS-M3-EDIT-FIN     DELIMITED BY SIZE
085000                  ' < lectura_inicio=' DELIMITED BY SIZE
085100                  WKS-M3-EDIT-INI     DELIMITED BY SIZE
085200                  INTO WKS-MENSAJE-ERROR
085300           END-STRING
085400        END-IF
085500     END-IF.
085600 320-BUSCA-LECTURAS-E. EXIT.
085700
085800 321-REVISA-UNA-LECTURA SECTION.
085900     SET WKS-LEC-INDICE TO WKS-LEC-IDX
086000     IF WKS-LEC-CUPS (WKS-LEC-INDICE) = WKS-PA-CUPS
086100        IF WKS-LEC-FECHA (WKS-LEC-INDICE) < WKS-PERIODO-INICIO
086200           AND WKS-LEC-FECHA (WKS-LEC-INDICE) > WKS-MAX-FECHA-INI
086300           MOVE 1                             TO WKS-TIENE-LECTURA-INI
086400           MOVE WKS-LEC-FECHA (WKS-LEC-INDICE) TO WKS-MAX-FECHA-INI
086500           MOVE WKS-LEC-M3    (WKS-LEC-INDICE) TO WKS-LECTURA-M3-INI
086600        END-IF
086700        IF WKS-LEC-FECHA (WKS-LEC-INDICE) <= WKS-PERIODO-FIN
086800           AND WKS-LEC-FECHA (WKS-LEC-INDICE) > WKS-MAX-FECHA-FIN
086900           MOVE 1                             TO WKS-TIENE-LECTURA-FIN
087000           MOVE WKS-LEC-FECHA (WKS-LEC-INDICE) TO WKS-MAX-FECHA-FIN
087100           MOVE WKS-LEC-M3    (WKS-LEC-INDICE) TO WKS-LECTURA-M3-FIN
087200        END-IF
087300     END-IF.
087400 321-REVISA-UNA-LECTURA-E. EXIT.
087500******************************************************************
087600*          R E G L A   3 :   B U S Q U E D A   D E   T A R I F A  *
087700******************************************************************
087800 330-BUSCA-TARIFA SECTION.
087900     MOVE 0 TO WKS-TIENE-TARIFA
088000     MOVE 0 TO WKS-MEJOR-VIGENCIA
088100     PERFORM 331-REVISA-UNA-TARIFA
088200             VARYING WKS-TAR-IDX FROM 1 BY 1
088300             UNTIL WKS-TAR-IDX > WKS-TAR-TOTAL
088400     IF NOT HAY-TARIFA
088500        SET HAY-ERROR TO TRUE
088600        STRING 'No tariff found for tarifa=' DELIMITED BY SIZE
088700               WKS-PA-TARIFA   DELIMITED BY SIZE
088800               ' on '          DELIMITED BY SIZE
088900               WKS-PERIODO-FIN DELIMITED BY SIZE
089000               INTO WKS-MENSAJE-ERROR
089100        END-STRING
089200     END-IF.
089300 330-BUSCA-TARIFA-E. EXIT.
089400
089500 331-REVISA-UNA-TARIFA SECTION.
089600     SET WKS-TAR-INDICE TO WKS-TAR-IDX
089700     IF WKS-TAR-TARIFA (WKS-TAR-INDICE) = WKS-PA-TARIFA
089800        AND WKS-TAR-VIGENCIA (WKS-TAR-INDICE) <= WKS-PERIODO-FIN
089900        AND WKS-TAR-VIGENCIA (WKS-TAR-INDICE) > WKS-MEJOR-VIGENCIA
090000        MOVE 1 TO WKS-TIENE-TARIFA
090100        MOVE WKS-TAR-VIGENCIA (WKS-TAR-INDICE) TO WKS-MEJOR-VIGENCIA
090200        MOVE WKS-TAR-FIJO     (WKS-TAR-INDICE) TO WKS-TARIFA-FIJO
090300        MOVE WKS-TAR-VARIABLE (WKS-TAR-INDICE) TO WKS-TARIFA-VARIABLE
090400     END-IF.
090500 331-REVISA-UNA-TARIFA-E. EXIT.
090600******************************************************************
090700*   R E G L A   4 :   F A C T O R   D E   C O N V E R S I O N     *
090800******************************************************************
090900 340-BUSCA-FACTOR SECTION.
091000     MOVE 0 TO WKS-TIENE-FACTOR
091100     PERFORM 341-REVISA-UN-FACTOR
091200             VARYING WKS-ZON-IDX FROM 1 BY 1
091300             UNTIL WKS-ZON-IDX > WKS-ZON-TOTAL
091400     IF NOT HAY-FACTOR
091500        SET HAY-ERROR TO TRUE
091600        STRING 'No conversion factor for zona=' DELIMITED BY SIZE
091700               WKS-PA-ZONA   DELIMITED BY SIZE
091800               ' mes='       DELIMITED BY SIZE
091900               WKS-MES-GUION DELIMITED BY SIZE
092000               INTO WKS-MENSAJE-ERROR
092100        END-STRING
092200     END-IF.
092300 340-BUSCA-FACTOR-E. EXIT.
092400
092500 341-REVISA-UN-FACTOR SECTION.
092600     SET WKS-ZON-INDICE TO WKS-ZON-IDX
092700     IF WKS-ZON-ZONA (WKS-ZON-INDICE) = WKS-PA-ZONA
092800        AND WKS-ZON-MES (WKS-ZON-INDICE) = WKS-MES-GUION
092900        MOVE 1 TO WKS-TIENE-FACTOR
093000        MOVE WKS-ZON-COEF (WKS-ZON-INDICE) TO WKS-COEF-CONV
093100        MOVE WKS-ZON-PCS  (WKS-ZON-INDICE) TO WKS-PCS-KWH-M3
093200     END-IF.
093300 341-REVISA-UN-FACTOR-E. EXIT.
093400******************************************************************
093500*         R E G L A   5 :   B U S Q U E D A   D E   I V A         *
093600******************************************************************
093700 350-BUSCA-IVA SECTION.
093800     MOVE 0 TO WKS-TIENE-IVA
093900     MOVE 0 TO WKS-MEJOR-VIGENCIA
094000     PERFORM 351-REVISA-UN-IVA
094100             VARYING WKS-IVA-IDX FROM 1 BY 1
094200             UNTIL WKS-IVA-IDX > WKS-IVA-TOTAL
094300     IF NOT HAY-IVA
094400        SET HAY-ERROR TO TRUE
094500        STRING 'No IVA tax config found for period ' DELIMITED BY SIZE
094600               WKS-MES-GUION DELIMITED BY SIZE
094700               INTO WKS-MENSAJE-ERROR
094800        END-STRING
094900     END-IF.
095000 350-BUSCA-IVA-E. EXIT.
095100
095200 351-REVISA-UN-IVA SECTION.
095300     SET WKS-IVA-INDICE TO WKS-IVA-IDX
095400     IF WKS-IVA-CODIGO (WKS-IVA-INDICE) = 'IVA'
095500        AND WKS-IVA-VIGENCIA (WKS-IVA-INDICE) <= WKS-PERIODO-FIN
095600        AND WKS-IVA-VIGENCIA (WKS-IVA-INDICE) > WKS-MEJOR-VIGENCIA
095700        MOVE 1 TO WKS-TIENE-IVA
095800        MOVE WKS-IVA-VIGENCIA (WKS-IVA-INDICE) TO WKS-MEJOR-VIGENCIA
095900        MOVE WKS-IVA-TASA     (WKS-IVA-INDICE) TO WKS-TASA-IVA
096000     END-IF.
096100 351-REVISA-UN-IVA-E. EXIT.
096200******************************************************************
096300*   R E G L A S   6 - 1 2 :   C A L C U L O   D E   I M P O R T E S *
096400******************************************************************
096500 360-CALCULA-IMPORTES SECTION.
096600     COMPUTE WKS-KWH ROUNDED =
096700             WKS-M3-CONSUMIDOS * WKS-COEF-CONV * WKS-PCS-KWH-M3
096800     COMPUTE WKS-COSTE-FIJO ROUNDED =
096900             WKS-TARIFA-FIJO * WKS-DIAS-PERIODO / WKS-DIAS-MES
097000     COMPUTE WKS-COSTE-VARIABLE ROUNDED =
097100             WKS-KWH * WKS-TARIFA-VARIABLE
097200     MOVE ZEROES TO WKS-ALQUILER-EUR
097300     COMPUTE WKS-BASE ROUNDED =
097400             WKS-COSTE-FIJO + WKS-COSTE-VARIABLE + WKS-ALQUILER-EUR
097500     COMPUTE WKS-IMPUESTOS ROUNDED = WKS-BASE * WKS-TASA-IVA
097600     COMPUTE WKS-TOTAL-FACTURA ROUNDED =
097700             WKS-BASE + WKS-IMPUESTOS.
097800 360-CALCULA-IMPORTES-E. EXIT.
097900******************************************************************
098000*  R E G L A   1 3 / 1 4 :   A L T A   O   A C T U A L I Z A C I O N *
098100*                D E   F A C T U R A   E   I N S E R C I O N         *
098200*                        D E   S U S   L I N E A S                   *
098300******************************************************************
098400 370-ACTUALIZA-FACTURA SECTION.
098500     MOVE 0 TO WKS-ES-ACTUALIZACION
098600     MOVE 0 TO WKS-IDX-FACTURA-EXISTENTE
098700     PERFORM 371-REVISA-UNA-FACTURA
098800             VARYING WKS-FAC-IDX FROM 1 BY 1
098900             UNTIL WKS-FAC-IDX > WKS-FAC-TOTAL
099000     IF ES-ACTUALIZACION
099100        SET WKS-FAC-INDICE TO WKS-IDX-FACTURA-EXISTENTE
099200        MOVE WKS-FAC-NUMERO (WKS-FAC-INDICE) TO WKS-NUMERO-FACTURA
099300        ADD 1 TO WKS-FACTURAS-ACTUALIZADAS
099400     ELSE
099500        PERFORM 372-GENERA-NUMERO-FACTURA
099600        ADD 1 TO WKS-FAC-TOTAL
099700        MOVE WKS-FAC-TOTAL TO WKS-IDX-FACTURA-EXISTENTE
099800        SET WKS-FAC-INDICE TO WKS-FAC-TOTAL
099900        MOVE WKS-NUMERO-FACTURA TO WKS-FAC-NUMERO   (WKS-FAC-INDICE)
100000        MOVE WKS-PA-CUPS        TO WKS-FAC-CUPS     (WKS-FAC-INDICE)
100100        MOVE WKS-PERIODO-INICIO TO
100200                                 WKS-FAC-PERIODO-INI (WKS-FAC-INDICE)
100300        MOVE WKS-PERIODO-FIN    TO
100400                                 WKS-FAC-PERIODO-FIN (WKS-FAC-INDICE)
100500        ADD 1 TO WKS-FACTURAS-CREADAS
100600     END-IF
100700     SET WKS-FAC-INDICE TO WKS-IDX-FACTURA-EXISTENTE
100800     MOVE WKS-BASE          TO WKS-FAC-BASE      (WKS-FAC-INDICE)
100900     MOVE WKS-IMPUESTOS     TO WKS-FAC-IMPUESTOS (WKS-FAC-INDICE)
101000     MOVE WKS-TOTAL-FACTURA TO WKS-FAC-TOTAL-FAC (WKS-FAC-INDICE)
101100     MOVE WKS-FECHA-HOY     TO WKS-FAC-EMISION   (WKS-FAC-INDICE)
101200     PERFORM 374-GRABA-LINEAS-FACTURA.
101300 370-ACTUALIZA-FACTURA-E. EXIT.
101400
101500 371-REVISA-UNA-FACTURA SECTION.
101600     SET WKS-FAC-INDICE TO WKS-FAC-IDX
101700     IF WKS-FAC-CUPS (WKS-FAC-INDICE) = WKS-PA-CUPS
101800        AND WKS-FAC-PERIODO-INI (WKS-FAC-INDICE) = WKS-PERIODO-INICIO
101900        MOVE 1           TO WKS-ES-ACTUALIZACION
102000        MOVE WKS-FAC-IDX  TO WKS-IDX-FACTURA-EXISTENTE
102100     END-IF.
102200 371-REVISA-UNA-FACTURA-E. EXIT.
102300******************************************************************
102400*    A S I G N A C I O N   D E   N U M E R O   D E   F A C T U R A  *
102500******************************************************************
102600 372-GENERA-NUMERO-FACTURA SECTION.
102700     STRING 'GAS-' DELIMITED BY SIZE
102800            WKS-YYYYMM DELIMITED BY SIZE
102900            '-' DELIMITED BY SIZE
103000            INTO WKS-PREFIJO-FACTURA
103100     END-STRING
103200     MOVE 0 TO WKS-SECUENCIA-FACTURA
103300     PERFORM 373-REVISA-NUMERO-FACTURA
103400             VARYING WKS-FAC-IDX FROM 1 BY 1
103500             UNTIL WKS-FAC-IDX > WKS-FAC-TOTAL
103600     ADD 1 TO WKS-SECUENCIA-FACTURA
103700     MOVE WKS-SECUENCIA-FACTURA TO WKS-SECUENCIA-EDIT
103800     STRING WKS-PREFIJO-FACTURA DELIMITED BY SIZE
103900            WKS-PA-CUPS         DELIMITED BY SIZE
104000            '-'                 DELIMITED BY SIZE
104100            WKS-SECUENCIA-EDIT  DELIMITED BY SIZE
104200            INTO WKS-NUMERO-FACTURA
104300     END-STRING.
104400 372-GENERA-NUMERO-FACTURA-E. EXIT.
104500
104600 373-REVISA-NUMERO-FACTURA SECTION.
104700     SET WKS-FAC-INDICE TO WKS-FAC-IDX
104800     IF WKS-FAC-NUMERO (WKS-FAC-INDICE) (1:11) = WKS-PREFIJO-FACTURA
104900        ADD 1 TO WKS-SECUENCIA-FACTURA
105000     END-IF.
105100 373-REVISA-NUMERO-FACTURA-E. EXIT.
105200******************************************************************
105300*     G R A B A C I O N   D E   L A S   T R E S   L I N E A S       *
105400*                     D E   L A   F A C T U R A                    *
105500******************************************************************
105600 374-GRABA-LINEAS-FACTURA SECTION.
105700     IF ES-ACTUALIZACION
105800        PERFORM 376-LOCALIZA-LINEAS-EXISTENTES
105900     ELSE
106000        ADD 1 TO WKS-LIN-TOTAL
106100        MOVE WKS-LIN-TOTAL TO WKS-LIN-IDX-BASE
106200        ADD 2 TO WKS-LIN-TOTAL
106300     END-IF
106400*--> LINEA 1 : TERMINO FIJO
106500     MOVE WKS-LIN-IDX-BASE TO WKS-LIN-IDX
106600     SET WKS-LIN-INDICE TO WKS-LIN-IDX
106700     MOVE WKS-NUMERO-FACTURA TO WKS-LIN-NUMERO      (WKS-LIN-INDICE)
106800     MOVE 'TERMINO_FIJO'     TO WKS-LIN-TIPO        (WKS-LIN-INDICE)
106900     MOVE 'Termino fijo'     TO WKS-LIN-DESCRIPCION (WKS-LIN-INDICE)
107000     MOVE 1.000               TO WKS-LIN-CANTIDAD   (WKS-LIN-INDICE)
107100     MOVE WKS-COSTE-FIJO      TO WKS-LIN-PRECIO     (WKS-LIN-INDICE)
107200     MOVE WKS-COSTE-FIJO      TO WKS-LIN-IMPORTE    (WKS-LIN-INDICE)
107300*--> LINEA 2 : TERMINO VARIABLE
107400     ADD 1 TO WKS-LIN-IDX
107500     SET WKS-LIN-INDICE TO WKS-LIN-IDX
107600     MOVE WKS-NUMERO-FACTURA TO WKS-LIN-NUMERO      (WKS-LIN-INDICE)
107700     MOVE 'TERMINO_VARIABLE' TO WKS-LIN-TIPO        (WKS-LIN-INDICE)
107800     MOVE 'Termino variable' TO WKS-LIN-DESCRIPCION (WKS-LIN-INDICE)
107900     MOVE WKS-KWH             TO WKS-LIN-CANTIDAD   (WKS-LIN-INDICE)
108000     MOVE WKS-TARIFA-VARIABLE TO WKS-LIN-PRECIO     (WKS-LIN-INDICE)
108100     MOVE WKS-COSTE-VARIABLE  TO WKS-LIN-IMPORTE    (WKS-LIN-INDICE)
108200*--> LINEA 3 : IVA
108300     ADD 1 TO WKS-LIN-IDX
108400     SET WKS-LIN-INDICE TO WKS-LIN-IDX
108500     MOVE WKS-NUMERO-FACTURA TO WKS-LIN-NUMERO      (WKS-LIN-INDICE)
108600     MOVE 'IVA'               TO WKS-LIN-TIPO        (WKS-LIN-INDICE)
108700     MOVE 'IVA'               TO WKS-LIN-DESCRIPCION (WKS-LIN-INDICE)
108800     COMPUTE WKS-LIN-CANTIDAD (WKS-LIN-INDICE) ROUNDED =
108900             WKS-TASA-IVA
109000     MOVE WKS-BASE            TO WKS-LIN-PRECIO     (WKS-LIN-INDICE)
109100     MOVE WKS-IMPUESTOS       TO WKS-LIN-IMPORTE    (WKS-LIN-INDICE).
109200 374-GRABA-LINEAS-FACTURA-E. EXIT.
109300******************************************************************
109400*   L O C A L I Z A   L A S   T R E S   L I N E A S   Y A          *
109500*              E X I S T E N T E S   D E   L A   F A C T U R A      *
109600******************************************************************
109700 376-LOCALIZA-LINEAS-EXISTENTES SECTION.
109800     MOVE 0 TO WKS-LIN-ENCONTRADO
109900     MOVE 0 TO WKS-LIN-IDX-BASE
110000     PERFORM 377-REVISA-UNA-LINEA-PREVIA
110100             VARYING WKS-LIN-IDX FROM 1 BY 1
110200             UNTIL WKS-LIN-IDX > WKS-LIN-TOTAL
110300                OR LIN-ENCONTRADA.
110400 376-LOCALIZA-LINEAS-EXISTENTES-E. EXIT.
110500
110600 377-REVISA-UNA-LINEA-PREVIA SECTION.
110700     SET WKS-LIN-INDICE TO WKS-LIN-IDX
110800     IF WKS-LIN-NUMERO (WKS-LIN-INDICE) = WKS-NUMERO-FACTURA
110900        AND WKS-LIN-TIPO (WKS-LIN-INDICE) = 'TERMINO_FIJO'
111000        MOVE 1         TO WKS-LIN-ENCONTRADO
111100        MOVE WKS-LIN-IDX TO WKS-LIN-IDX-BASE
111200     END-IF.
111300 377-REVISA-UNA-LINEA-PREVIA-E. EXIT.
111400******************************************************************
111500*        R E G L A   1 5 :   R E G I S T R O   D E   E R R O R     *
111600******************************************************************
111700 380-REGISTRA-ERROR SECTION.
111800     ADD 1 TO WKS-ERR-TOTAL
111900     SET WKS-ERR-INDICE TO WKS-ERR-TOTAL
112000     MOVE WKS-PA-CUPS       TO WKS-ERR-CUPS    (WKS-ERR-INDICE)
112100     MOVE WKS-MES-GUION     TO WKS-ERR-PERIOD  (WKS-ERR-INDICE)
112200     MOVE WKS-MENSAJE-ERROR TO WKS-ERR-MENSAJE (WKS-ERR-INDICE)
112300     ADD 1 TO WKS-CONTADOR-ERRORES.
112400 380-REGISTRA-ERROR-E. EXIT.
112500******************************************************************
112600*             G R A B A C I O N   D E   S A L I D A S              *
112700******************************************************************
112800 400-GRABA-SALIDA SECTION.
112900     PERFORM 401-ESCRIBE-UNA-FACTURA
113000             VARYING WKS-FAC-IDX FROM 1 BY 1
113100             UNTIL WKS-FAC-IDX > WKS-FAC-TOTAL
113200     PERFORM 403-ESCRIBE-UNA-LINEA
113300             VARYING WKS-LIN-IDX FROM 1 BY 1
113400             UNTIL WKS-LIN-IDX > WKS-LIN-TOTAL
113500     PERFORM 405-ESCRIBE-UN-ERROR
113600             VARYING WKS-ERR-IDX FROM 1 BY 1
113700             UNTIL WKS-ERR-IDX > WKS-ERR-TOTAL.
113800 400-GRABA-SALIDA-E. EXIT.
113900
114000 401-ESCRIBE-UNA-FACTURA SECTION.
114100     SET WKS-FAC-INDICE TO WKS-FAC-IDX
114200     MOVE SPACES TO REG-FACCAB1
114300     MOVE WKS-FAC-NUMERO      (WKS-FAC-INDICE) TO FCAB-NUMERO-FACTURA
114400     MOVE WKS-FAC-CUPS        (WKS-FAC-INDICE) TO FCAB-CUPS
114500     MOVE WKS-FAC-PERIODO-INI (WKS-FAC-INDICE) TO FCAB-PERIODO-INICIO
114600     MOVE WKS-FAC-PERIODO-FIN (WKS-FAC-INDICE) TO FCAB-PERIODO-FIN
114700     MOVE WKS-FAC-BASE        (WKS-FAC-INDICE) TO FCAB-BASE
114800     MOVE WKS-FAC-IMPUESTOS   (WKS-FAC-INDICE) TO FCAB-IMPUESTOS
114900     MOVE WKS-FAC-TOTAL-FAC   (WKS-FAC-INDICE) TO FCAB-TOTAL
115000     MOVE WKS-FAC-EMISION     (WKS-FAC-INDICE) TO FCAB-FECHA-EMISION
115100     MOVE REG-FACCAB1 TO REG-FACCABN
115200     WRITE REG-FACCABN.
115300 401-ESCRIBE-UNA-FACTURA-E. EXIT.
115400
115500 403-ESCRIBE-UNA-LINEA SECTION.
115600     SET WKS-LIN-INDICE TO WKS-LIN-IDX
115700     MOVE SPACES TO REG-FACLIN1
115800     MOVE WKS-LIN-NUMERO      (WKS-LIN-INDICE) TO FLIN-NUMERO-FACTURA
115900     MOVE WKS-LIN-TIPO        (WKS-LIN-INDICE) TO FLIN-TIPO-LINEA
116000     MOVE WKS-LIN-DESCRIPCION (WKS-LIN-INDICE) TO FLIN-DESCRIPCION
116100     MOVE WKS-LIN-CANTIDAD    (WKS-LIN-INDICE) TO FLIN-CANTIDAD
116200     MOVE WKS-LIN-PRECIO      (WKS-LIN-INDICE) TO FLIN-PRECIO-UNITARIO
116300     MOVE WKS-LIN-IMPORTE     (WKS-LIN-INDICE) TO FLIN-IMPORTE
116400     MOVE REG-FACLIN1 TO REG-FACLINN
116500     WRITE REG-FACLINN.
116600 403-ESCRIBE-UNA-LINEA-E. EXIT.
116700
116800 405-ESCRIBE-UN-ERROR SECTION.
116900     SET WKS-ERR-INDICE TO WKS-ERR-IDX
117000     MOVE SPACES TO REG-FACERR1
117100     MOVE WKS-ERR-CUPS    (WKS-ERR-INDICE) TO FERR-CUPS
117200     MOVE WKS-ERR-PERIOD  (WKS-ERR-INDICE) TO FERR-PERIOD
117300     MOVE WKS-ERR-MENSAJE (WKS-ERR-INDICE) TO FERR-ERROR-MESSAGE
117400     MOVE REG-FACERR1 TO REG-FACERRN
117500     WRITE REG-FACERRN.
117600 405-ESCRIBE-UN-ERROR-E. EXIT.
117700******************************************************************
117800*                  R E S U M E N   D E   C O R R I D A              *
117900******************************************************************
118000 500-RESUMEN-FINAL SECTION.
118100     DISPLAY '****************************************************'
118200     DISPLAY 'RESUMEN DE FACTURACION DE GAS - PERIODO: '
118300             WKS-MES-GUION
118400     MOVE WKS-FACTURAS-CREADAS TO WKS-MASCARA
118500     DISPLAY 'FACTURAS CREADAS      : ' WKS-MASCARA
118600     MOVE WKS-FACTURAS-ACTUALIZADAS TO WKS-MASCARA
118700     DISPLAY 'FACTURAS ACTUALIZADAS : ' WKS-MASCARA
118800     MOVE WKS-CONTADOR-ERRORES TO WKS-MASCARA
118900     DISPLAY 'PUNTOS CON ERROR      : ' WKS-MASCARA
119000     DISPLAY '****************************************************'
119100     PERFORM 501-MUESTRA-UN-ERROR
119200             VARYING WKS-ERR-IDX FROM 1 BY 1
119300             UNTIL WKS-ERR-IDX > WKS-ERR-TOTAL
119400     DISPLAY '****************************************************'.
119500 500-RESUMEN-FINAL-E. EXIT.
119600
119700 501-MUESTRA-UN-ERROR SECTION.
119800     SET WKS-ERR-INDICE TO WKS-ERR-IDX
119900     IF WKS-ERR-PERIOD (WKS-ERR-INDICE) = WKS-MES-GUION
120000        DISPLAY WKS-ERR-CUPS    (WKS-ERR-INDICE) ' - '
120100                WKS-ERR-MENSAJE (WKS-ERR-INDICE)
120200     END-IF.
120300 501-MUESTRA-UN-ERROR-E. EXIT.
120400******************************************************************
120500*                      C I E R R E   D E   A R C H I V O S          *
120600******************************************************************
120700 900-CIERRE SECTION.
120800     CLOSE CUPMAE1 LECMAE1 TARMAE1 ZONFAC1 IVACFG1
120900           FACCAB1 FACLIN1 FACERR1
121000           FACCAB1-NUEVO FACLIN1-NUEVO FACERR1-NUEVO.
121100 900-CIERRE-E. EXIT.
