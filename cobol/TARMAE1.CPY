000100******************************************************************
000200*              C O P Y   T A R M A E 1                           *
000300*--------------------------------------------------------------- *
000400* MAESTRO DE TARIFAS DE GAS. UN CODIGO DE TARIFA PUEDE TENER      *
000500* VARIAS VIGENCIAS (EFFECTIVE-DATED). LA VIGENCIA A USAR ES       *
000600* LA MAS RECIENTE CON FECHA MENOR O IGUAL AL FIN DE PERIODO.      *
000700******************************************************************
000800* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
000900******************************************************************
001000 01  REG-TARMAE1.
001100     03  TARM-TARIFA                  PIC X(20).
001200     03  TARM-FIJO-MES-EUR            PIC S9(6)V9(4).
001300     03  TARM-VARIABLE-EUR-KWH        PIC S9(4)V9(6).
001400     03  TARM-VIGENCIA-DESDE          PIC 9(8).
001500     03  FILLER                       PIC X(30).
