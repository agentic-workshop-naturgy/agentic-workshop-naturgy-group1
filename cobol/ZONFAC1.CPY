000100******************************************************************
000200*              C O P Y   Z O N F A C 1                           *
000300*--------------------------------------------------------------- *
000400* TABLA DE FACTORES DE CONVERSION DE VOLUMEN A ENERGIA POR        *
000500* ZONA DE DISTRIBUCION Y MES. UN REGISTRO POR ZONA + MES,         *
000600* COINCIDENCIA EXACTA (SIN VIGENCIAS).                           *
000700******************************************************************
000800* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
000900******************************************************************
001000 01  REG-ZONFAC1.
001100     03  ZONF-ZONA                    PIC X(50).
001200     03  ZONF-MES                     PIC X(7).
001300     03  ZONF-COEF-CONV               PIC S9(4)V9(6).
001400     03  ZONF-PCS-KWH-M3              PIC S9(4)V9(6).
001500     03  FILLER                       PIC X(25).
