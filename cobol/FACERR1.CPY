000100******************************************************************
000200*              C O P Y   F A C E R R 1                           *
000300*--------------------------------------------------------------- *
000400* BITACORA DE ERRORES DE FACTURACION DE GAS. UN REGISTRO POR     *
000500* CUPS QUE NO PUDO FACTURARSE EN EL PERIODO. LOS REGISTROS DEL   *
000600* PERIODO QUE SE ESTA CORRIENDO SE LIMPIAN AL INICIO DE CADA      *
000700* CORRIDA (REEJECUCION IDEMPOTENTE DE ERRORES).                  *
000800******************************************************************
000900* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
001000******************************************************************
001100 01  REG-FACERR1.
001200     03  FERR-CUPS                    PIC X(50).
001300     03  FERR-PERIOD                  PIC X(7).
001400     03  FERR-ERROR-MESSAGE           PIC X(500).
001500     03  FILLER                       PIC X(20).
