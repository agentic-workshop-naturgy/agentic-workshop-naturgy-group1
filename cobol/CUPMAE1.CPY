000100******************************************************************
000200*              C O P Y   C U P M A E 1                           *
000300*--------------------------------------------------------------- *
000400* MAESTRO DE PUNTOS DE SUMINISTRO DE GAS (CUPS).                 *
000500* UN REGISTRO POR CUPS. CARGADO COMPLETO EN TABLA DE MEMORIA      *
000600* POR EL PROGRAMA FACTGAS1 (NO REQUIERE ACCESO INDEXADO).         *
000700******************************************************************
000800* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
000900* 2024-03-18 JMPD TCK-GAS-014 SE AGREGA FILLER DE EXPANSION       *
001000******************************************************************
001100 01  REG-CUPMAE1.
001200     03  CUPM-CUPS                    PIC X(50).
001300     03  CUPM-ZONA                    PIC X(50).
001400     03  CUPM-TARIFA                  PIC X(20).
001500     03  CUPM-ESTADO                  PIC X(10).
001600         88  CUPM-ACTIVO                      VALUE 'ACTIVO'.
001700         88  CUPM-INACTIVO                    VALUE 'INACTIVO'.
001800     03  FILLER                       PIC X(20).
