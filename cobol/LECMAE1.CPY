000100******************************************************************
000200*              C O P Y   L E C M A E 1                           *
000300*--------------------------------------------------------------- *
000400* MAESTRO DE LECTURAS DE CONTADOR DE GAS. UN REGISTRO POR        *
000500* CUPS + FECHA. ARCHIVO DE ENTRADA ORDENADO POR CUPS-FECHA       *
000600* ASCENDENTE; EL PROGRAMA FACTGAS1 LO CARGA COMPLETO EN TABLA     *
000700* DE MEMORIA PARA LOCALIZAR LA LECTURA MAS RECIENTE POR CUPS.     *
000800******************************************************************
000900* 2024-02-05 EEDR TCK-GAS-001 CREACION DEL COPY                  *
001000* 2024-04-02 EEDR TCK-GAS-022 SE AGREGA REDEFINES DE FECHA        *
001100******************************************************************
001200 01  REG-LECMAE1.
001300     03  LECM-CUPS                    PIC X(50).
001400     03  LECM-FECHA                   PIC 9(8).
001500     03  LECM-FECHA-R REDEFINES LECM-FECHA.
001600         04  LECM-FECHA-ANIO          PIC 9(4).
001700         04  LECM-FECHA-MES           PIC 9(2).
001800         04  LECM-FECHA-DIA           PIC 9(2).
001900     03  LECM-LECTURA-M3              PIC S9(9)V9(3).
002000     03  LECM-TIPO                    PIC X(10).
002100         88  LECM-REAL                        VALUE 'REAL'.
002200         88  LECM-ESTIMADA                    VALUE 'ESTIMADA'.
002300     03  FILLER                       PIC X(15).
